000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PGMDUPNU.
000300       AUTHOR. J. PAREDES.
000400       INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA BATCH.
000500       DATE-WRITTEN. 15/03/1989.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO - CONFIDENCIAL.
000800*
000900****************************************************************
001000*                                                              *
001100*    PGMDUPNU - DETECCION DE NUMEROS DUPLICADOS                *
001200*    =============================================             *
001300*    - LEE UN ARCHIVO DE ENTRADA CON UN NUMERO POR REGISTRO     *
001400*      (VALORES ENTEROS DE 1 A 9.999.999).                     *
001500*    - LO PARTICIONA EN ARCHIVOS DE TRABAJO ("CHUNKS"), CADA    *
001600*      UNO ORDENADO EN MEMORIA EN FORMA ASCENDENTE.             *
001700*    - FUNDE ("FUSIONA") LOS CHUNKS EN UN SOLO ARCHIVO TOTAL-   *
001800*      MENTE ORDENADO (FUSION POR SELECCION DE K VIAS).         *
001900*    - RECORRE EL ARCHIVO ORDENADO Y REPORTA, UNA SOLA VEZ POR  *
002000*      VALOR, CADA NUMERO QUE APARECE REPETIDO.                 *
002100*                                                              *
002200****************************************************************
002300*                                                              *
002400*    HISTORIAL DE CAMBIOS                                      *
002500*    ====================                                     *
002600*    FECHA       PROGRAMADOR  REQ/TICKET   DESCRIPCION         *
002700*    ----------  -----------  -----------  ------------------- *
002800*    15/03/1989  J.PAREDES    REQ-0118     VERSION INICIAL.    *
002900*                                          PARTICION/FUSION/   *
003000*                                          DETECCION EN UN     *
003100*                                          SOLO PROGRAMA.      *
003200*    02/07/1989  J.PAREDES    REQ-0142     SE AGREGA CALCULO   *
003300*                                          DE LARGO DE PARTI-  *
003400*                                          CION POR VOLUMEN    *
003500*                                          DE ENTRADA.         *
003600*    19/11/1990  M.LARA       REQ-0231     CORRECCION: EL      *
003700*                                          ULTIMO CHUNK NO SE  *
003800*                                          ESCRIBIA CUANDO EL  *
003900*                                          BUFFER QUEDABA      *
004000*                                          EXACTO EN EL        *
004100*                                          UMBRAL.              *
004200*    08/04/1992  R.ACOSTA     REQ-0304     SE LIMITA A 8 LOS   *
004300*                                          ARCHIVOS DE CHUNK   *
004400*                                          POR CAPACIDAD DE LA *
004500*                                          INSTALACION.        *
004600*    23/09/1994  M.LARA       REQ-0377     SE AGREGA REPORTE   *
004700*                                          DE CANTIDAD TOTAL   *
004800*                                          DE DUPLICADOS AL    *
004900*                                          FINAL DEL PROCESO.  *
005000*    14/02/1997  C.FIGUEROA   REQ-0418     SE CAMBIA EL ORDE-  *
005100*                                          NAMIENTO INTERNO A  *
005200*                                          INSERCION PARA NO   *
005300*                                          DEPENDER DEL VERBO  *
005400*                                          SORT DEL SISTEMA.   *
005500*    11/01/1999  R.ACOSTA     REQ-0455-Y2K REVISION Y2K: SE    *
005600*                                          VERIFICO QUE NO SE  *
005700*                                          USAN CAMPOS DE ANIO *
005800*                                          DE 2 DIGITOS EN LA  *
005900*                                          LOGICA DE NEGOCIO.  *
006000*                                          WS-FEC-AA QUEDA     *
006100*                                          SOLO PARA EL ROTULO *
006200*                                          DE INICIO.          *
006300*    06/06/2001  C.FIGUEROA   REQ-0502     SE AGREGA EL AR-    *
006400*                                          CHIVO DE SALIDA     *
006500*                                          DDSALIDA CON UN     *
006600*                                          REGISTRO POR        *
006700*                                          DUPLICADO, ADEMAS   *
006800*                                          DEL DISPLAY.        *
006900*    08/07/2001  C.FIGUEROA   REQ-0511     EL TOPE DEL BUFFER  *
007000*                                          DE PARTICION SE     *
007100*                                          AJUSTA A 299593     *
007200*                                          REGISTROS SEGUN EL  *
007300*                                          PISO DE MEMORIA; SE *
007400*                                          AGREGA EL JCL       *
007500*                                          JCLDUPNU PARA EL    *
007600*                                          BORRADO DE LOS      *
007700*                                          ARCHIVOS DE TRABAJO *
007800*                                          TEMPORALES.         *
007900*    15/08/2001  C.FIGUEROA   REQ-0522     SE AGREGA LA CLASE  *
008000*                                          CLASE-NUMERICA EN   *
008100*                                          SPECIAL-NAMES PARA  *
008200*                                          VALIDAR QUE CADA    *
008300*                                          REGISTRO LEIDO DE   *
008400*                                          DDENTRA SEA TODO    *
008500*                                          NUMERICO ANTES DE   *
008600*                                          PARTICIONARLO.      *
008700*    22/10/2001  C.FIGUEROA   REQ-0533     SE CAMBIA LA FUSION   *
008800*                                          A UN ESQUEMA POR      *
008900*                                          LOTES: CADA 8 CHUNKS  *
009000*                                          SE FUNDEN DE INMEDIATO*
009100*                                          EN UN ACUMULADOR      *
009200*                                          (ARCH-ACUM1/ARCH-     *
009300*                                          ACUM2, DDACUM1/       *
009400*                                          DDACUM2) PARA REUSAR  *
009500*                                          LOS MISMOS 8 DD DE    *
009600*                                          PARTICION EN TODA LA  *
009700*                                          CORRIDA Y PERMITIR    *
009800*                                          HASTA LOS 512 CHUNKS  *
009900*                                          DE WS-MAX-NUM-        *
010000*                                          ARCHIVOS SIN TOPAR    *
010100*                                          EN 8 (VER REQ-0304).  *
010200*                                                              *
010300****************************************************************
010400*
010500      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010600       ENVIRONMENT DIVISION.
010700       CONFIGURATION SECTION.
010800       SPECIAL-NAMES.
010900*    CLASE-NUMERICA SE USA EN 2100-LEER-ENTR PARA VALIDAR QUE
011000*    EL CAMPO LEIDO DE DDENTRA SEA TODO DIGITOS ANTES DE USARLO
011100*    EN LA PARTICION Y LA FUSION (VER REQ-0511).
011200           CLASS CLASE-NUMERICA IS '0' THRU '9'.
011300       INPUT-OUTPUT SECTION.
011400       FILE-CONTROL.
011500*
011600*          ARCHIVO DE ENTRADA. UN NUMERO POR REGISTRO.
011700           SELECT ARCH-ENTRADA ASSIGN DDENTRA
011800           FILE STATUS IS FS-ENTRADA.
011900*
012000*          ARCHIVOS DE PARTICION (CHUNKS DE TRABAJO).
012100*          EL MAXIMO DE ARCHIVOS DE PARTICION ES 512; ESTA INSTALA-
012200*          CION, POR LA REGLA DE ASSIGN A NOMBRE LOGICO FIJO, SOLO
012300*          PUEDE TENER ABIERTOS SIMULTANEAMENTE LOS 8 ARCHIVOS
012400*          DDCHK01-DDCHK08 QUE SE DECLARAN A CONTINUACION (VER
012500*          WS-MAX-ARCH-CHUNK EN WORKING-STORAGE). DESDE REQ-0533
012600*          ESOS 8 DD SE REUTILIZAN LOTE A LOTE: CADA VEZ QUE SE
012700*          LLENAN LOS 8, SE FUNDEN DE INMEDIATO CONTRA EL ACUMU-
012800*          LADOR (ARCH-ACUM1/ARCH-ACUM2 MAS ABAJO) Y QUEDAN LIBRES
012900*          PARA EL PROXIMO LOTE DE CHUNKS, DE MODO QUE LA CORRIDA
013000*          PUEDE LLEGAR A LOS 512 ARCHIVOS DE PARTICION DE
013100*          WS-MAX-NUM-ARCHIVOS SIN TENER 512 DD ABIERTOS A LA VEZ.
013200*          SE DEFINEN EN EL JCL JCLDUPNU CON DISP=(NEW,DELETE,
013300*          DELETE) Y POR ESO NO SE BORRAN DESDE EL PROGRAMA.
013400           SELECT ARCH-CHK1 ASSIGN DDCHK01
013500           FILE STATUS IS FS-CHK1.
013600           SELECT ARCH-CHK2 ASSIGN DDCHK02
013700           FILE STATUS IS FS-CHK2.
013800           SELECT ARCH-CHK3 ASSIGN DDCHK03
013900           FILE STATUS IS FS-CHK3.
014000           SELECT ARCH-CHK4 ASSIGN DDCHK04
014100           FILE STATUS IS FS-CHK4.
014200           SELECT ARCH-CHK5 ASSIGN DDCHK05
014300           FILE STATUS IS FS-CHK5.
014400           SELECT ARCH-CHK6 ASSIGN DDCHK06
014500           FILE STATUS IS FS-CHK6.
014600           SELECT ARCH-CHK7 ASSIGN DDCHK07
014700           FILE STATUS IS FS-CHK7.
014800           SELECT ARCH-CHK8 ASSIGN DDCHK08
014900           FILE STATUS IS FS-CHK8.
015000*
015100*          ARCHIVOS ACUMULADORES DE LA FUSION POR LOTES (REQ-0533).
015200*          EL LOTE QUE SE VA FUNDIENDO SE ESCRIBE ALTERNADAMENTE EN
015300*          ARCH-ACUM1 Y ARCH-ACUM2 (WS-IDX-ACUM-ESCRIBE); EL OTRO
015400*          QUEDA COMO ENTRADA DE LA FUSION DEL LOTE SIGUIENTE
015500*          (WS-IDX-ACUM-LEE). SE DEFINEN EN EL JCL CON DISP=
015600*          (NEW,DELETE,DELETE), IGUAL QUE LOS DDCHKNN.
015700           SELECT ARCH-ACUM1 ASSIGN DDACUM1
015800           FILE STATUS IS FS-ACUM1.
015900           SELECT ARCH-ACUM2 ASSIGN DDACUM2
016000           FILE STATUS IS FS-ACUM2.
016100*
016200*          ARCHIVO DE TRABAJO TOTALMENTE ORDENADO.
016300*          SE ABRE DE SALIDA EN LA FUSION Y DE ENTRADA EN LA
016400*          DETECCION DE DUPLICADOS; TAMBIEN ES TEMPORAL Y SE
016500*          DEFINE CON DISP=(NEW,DELETE,DELETE) EN EL JCL JCLDUPNU.
016600           SELECT ARCH-ORDEN ASSIGN DDORDEN
016700           FILE STATUS IS FS-ORDEN.
016800*
016900*          ARCHIVO DE SALIDA CON LOS DUPLICADOS DETECTADOS.
017000           SELECT ARCH-SALIDA ASSIGN DDSALIDA
017100           FILE STATUS IS FS-SALIDA.
017200*
017300      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017400       DATA DIVISION.
017500       FILE SECTION.
017600*
017700       FD  ARCH-ENTRADA
017800           BLOCK CONTAINS 0 RECORDS
017900           RECORDING MODE IS F.
018000************************************************
018100*       LAYOUT NUMERO DE ENTRADA               *
018200*       LARGO REGISTRO = 10 BYTES              *
018300************************************************
018400       01  REG-ENTRADA.
018500           03  ENT-VALOR           PIC 9(07)    VALUE ZEROS.
018600           03  ENT-ALFA REDEFINES ENT-VALOR
018700                                   PIC X(07).
018800           03  FILLER              PIC X(03)    VALUE SPACES.
018900*
019000       FD  ARCH-CHK1
019100           BLOCK CONTAINS 0 RECORDS
019200           RECORDING MODE IS F.
019300       01  REG-CHK1.
019400           03  CHK1-VALOR          PIC 9(07)    VALUE ZEROS.
019500           03  CHK1-ALFA REDEFINES CHK1-VALOR
019600                                   PIC X(07).
019700           03  FILLER              PIC X(03)    VALUE SPACES.
019800*
019900       FD  ARCH-CHK2
020000           BLOCK CONTAINS 0 RECORDS
020100           RECORDING MODE IS F.
020200       01  REG-CHK2.
020300           03  CHK2-VALOR          PIC 9(07)    VALUE ZEROS.
020400           03  CHK2-ALFA REDEFINES CHK2-VALOR
020500                                   PIC X(07).
020600           03  FILLER              PIC X(03)    VALUE SPACES.
020700*
020800       FD  ARCH-CHK3
020900           BLOCK CONTAINS 0 RECORDS
021000           RECORDING MODE IS F.
021100       01  REG-CHK3.
021200           03  CHK3-VALOR          PIC 9(07)    VALUE ZEROS.
021300           03  CHK3-ALFA REDEFINES CHK3-VALOR
021400                                   PIC X(07).
021500           03  FILLER              PIC X(03)    VALUE SPACES.
021600*
021700       FD  ARCH-CHK4
021800           BLOCK CONTAINS 0 RECORDS
021900           RECORDING MODE IS F.
022000       01  REG-CHK4.
022100           03  CHK4-VALOR          PIC 9(07)    VALUE ZEROS.
022200           03  CHK4-ALFA REDEFINES CHK4-VALOR
022300                                   PIC X(07).
022400           03  FILLER              PIC X(03)    VALUE SPACES.
022500*
022600       FD  ARCH-CHK5
022700           BLOCK CONTAINS 0 RECORDS
022800           RECORDING MODE IS F.
022900       01  REG-CHK5.
023000           03  CHK5-VALOR          PIC 9(07)    VALUE ZEROS.
023100           03  CHK5-ALFA REDEFINES CHK5-VALOR
023200                                   PIC X(07).
023300           03  FILLER              PIC X(03)    VALUE SPACES.
023400*
023500       FD  ARCH-CHK6
023600           BLOCK CONTAINS 0 RECORDS
023700           RECORDING MODE IS F.
023800       01  REG-CHK6.
023900           03  CHK6-VALOR          PIC 9(07)    VALUE ZEROS.
024000           03  CHK6-ALFA REDEFINES CHK6-VALOR
024100                                   PIC X(07).
024200           03  FILLER              PIC X(03)    VALUE SPACES.
024300*
024400       FD  ARCH-CHK7
024500           BLOCK CONTAINS 0 RECORDS
024600           RECORDING MODE IS F.
024700       01  REG-CHK7.
024800           03  CHK7-VALOR          PIC 9(07)    VALUE ZEROS.
024900           03  CHK7-ALFA REDEFINES CHK7-VALOR
025000                                   PIC X(07).
025100           03  FILLER              PIC X(03)    VALUE SPACES.
025200*
025300       FD  ARCH-CHK8
025400           BLOCK CONTAINS 0 RECORDS
025500           RECORDING MODE IS F.
025600       01  REG-CHK8.
025700           03  CHK8-VALOR          PIC 9(07)    VALUE ZEROS.
025800           03  CHK8-ALFA REDEFINES CHK8-VALOR
025900                                   PIC X(07).
026000           03  FILLER              PIC X(03)    VALUE SPACES.
026100*
026200       FD  ARCH-ACUM1
026300           BLOCK CONTAINS 0 RECORDS
026400           RECORDING MODE IS F.
026500       01  REG-ACUM1.
026600           03  ACU1-VALOR          PIC 9(07)    VALUE ZEROS.
026700           03  ACU1-ALFA REDEFINES ACU1-VALOR
026800                                   PIC X(07).
026900           03  FILLER              PIC X(03)    VALUE SPACES.
027000*
027100       FD  ARCH-ACUM2
027200           BLOCK CONTAINS 0 RECORDS
027300           RECORDING MODE IS F.
027400       01  REG-ACUM2.
027500           03  ACU2-VALOR          PIC 9(07)    VALUE ZEROS.
027600           03  ACU2-ALFA REDEFINES ACU2-VALOR
027700                                   PIC X(07).
027800           03  FILLER              PIC X(03)    VALUE SPACES.
027900*
028000       FD  ARCH-ORDEN
028100           BLOCK CONTAINS 0 RECORDS
028200           RECORDING MODE IS F.
028300       01  REG-ORDEN.
028400           03  ORD-VALOR           PIC 9(07)    VALUE ZEROS.
028500           03  ORD-ALFA REDEFINES ORD-VALOR
028600                                   PIC X(07).
028700           03  FILLER              PIC X(03)    VALUE SPACES.
028800*
028900       FD  ARCH-SALIDA
029000           BLOCK CONTAINS 0 RECORDS
029100           RECORDING MODE IS F.
029200       01  REG-SALIDA.
029300           03  SAL-VALOR           PIC 9(07)    VALUE ZEROS.
029400           03  SAL-ALFA REDEFINES SAL-VALOR
029500                                   PIC X(07).
029600           03  FILLER              PIC X(03)    VALUE SPACES.
029700*
029800       WORKING-STORAGE SECTION.
029900      *=======================*
030000       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
030100*
030200      *----------- CONSTANTES DE LA REGLA DE PARTICION --------------
030300      *    (TAMANO MAXIMO DE CADA PARTICION DE TRABAJO)
030400       77  WS-MAX-NUM-ARCHIVOS    PIC 9(03) COMP VALUE 512.
030500       77  WS-MAX-MEMORIA-DISP    PIC 9(08) COMP VALUE 2097152.
030600       77  WS-LARGO-NUM-VALOR     PIC 9(02) COMP VALUE 7.
030700       77  WS-MAX-ARCH-CHUNK      PIC 9(02) COMP VALUE 8.
030800*    WS-MAX-ARCH-CHUNK YA NO ES UN TOPE ABSOLUTO DE ARCHIVOS DE
030900*    PARTICION (ESO LO DA WS-MAX-NUM-ARCHIVOS=512); ES EL TAMANO
031000*    DE CADA LOTE DE CHUNKS QUE SE FUNDE DE UNA VEZ CONTRA EL
031100*    ACUMULADOR ANTES DE REUTILIZAR LOS 8 DD (VER REQ-0533).
031200       77  WS-MAX-CURSORES-FUSION PIC 9(02) COMP VALUE 9.
031300*    WS-CAP-MAX-REGS-BUFFER = WS-MAX-MEMORIA-DISP / WS-LARGO-
031400*    NUM-VALOR (2097152 / 7), EL PISO REAL DE REGISTROS POR
031500*    PARTICION. SE DEJA COMO LITERAL PORQUE UN ITEM COMP NO
031600*    PUEDE APARECER EN UN OCCURS ... DEPENDING ON.
031700       77  WS-CAP-MAX-REGS-BUFFER PIC 9(06) COMP VALUE 299593.
031800*
031900      *----------- STATUS DE ARCHIVOS --------------------------------
032000       77  FS-ENTRADA              PIC XX    VALUE SPACES.
032100       77  FS-CHK1                 PIC XX    VALUE SPACES.
032200       77  FS-CHK2                 PIC XX    VALUE SPACES.
032300       77  FS-CHK3                 PIC XX    VALUE SPACES.
032400       77  FS-CHK4                 PIC XX    VALUE SPACES.
032500       77  FS-CHK5                 PIC XX    VALUE SPACES.
032600       77  FS-CHK6                 PIC XX    VALUE SPACES.
032700       77  FS-CHK7                 PIC XX    VALUE SPACES.
032800       77  FS-CHK8                 PIC XX    VALUE SPACES.
032900       77  FS-ORDEN                PIC XX    VALUE SPACES.
033000       77  FS-SALIDA               PIC XX    VALUE SPACES.
033100       77  FS-ACUM1                PIC XX    VALUE SPACES.
033200       77  FS-ACUM2                PIC XX    VALUE SPACES.
033300*
033400      *----------- INDICADORES DE CONTROL ----------------------------
033500       77  WS-STATUS-FIN-ENTR      PIC X.
033600           88  WS-FIN-LECT-ENTR              VALUE 'Y'.
033700           88  WS-NO-FIN-LECT-ENTR           VALUE 'N'.
033800       77  WS-STATUS-FIN-PART      PIC X.
033900           88  WS-FIN-PARTICION              VALUE 'Y'.
034000           88  WS-NO-FIN-PARTICION           VALUE 'N'.
034100       77  WS-STATUS-FIN-FUS       PIC X.
034200           88  WS-FIN-FUSION                 VALUE 'Y'.
034300           88  WS-NO-FIN-FUSION              VALUE 'N'.
034400       77  WS-STATUS-FIN-DUP       PIC X.
034500           88  WS-FIN-DUPLIC                 VALUE 'Y'.
034600           88  WS-NO-FIN-DUPLIC              VALUE 'N'.
034700       77  WS-STATUS-FIN-ORD       PIC X.
034800           88  WS-FIN-LECT-ORD               VALUE 'Y'.
034900           88  WS-NO-FIN-LECT-ORD            VALUE 'N'.
035000       77  WS-STATUS-ERROR         PIC X.
035100           88  WS-HUBO-ERROR                 VALUE 'Y'.
035200           88  WS-NO-HUBO-ERROR              VALUE 'N'.
035300       77  WS-STATUS-DUP-REP       PIC X.
035400           88  WS-DUP-YA-REPORTADO           VALUE 'Y'.
035500           88  WS-DUP-NO-REPORTADO           VALUE 'N'.
035600       77  WS-STATUS-DESPLAZA      PIC X.
035700           88  WS-SIGUE-DESPLAZANDO          VALUE 'S'.
035800           88  WS-NO-SIGUE-DESPLAZANDO       VALUE 'N'.
035900       77  WS-SALIDA-ABIERTA       PIC X     VALUE 'N'.
036000           88  SALIDA-ABIERTA                VALUE 'Y'.
036100       77  WS-ORDEN-ABIERTA-DUP    PIC X     VALUE 'N'.
036200           88  ORDEN-ABIERTA-DUP             VALUE 'Y'.
036300       77  WS-STATUS-LOTE-FINAL    PIC X     VALUE 'N'.
036400           88  WS-LOTE-ES-FINAL              VALUE 'Y'.
036500           88  WS-LOTE-NO-ES-FINAL           VALUE 'N'.
036600       77  WS-STATUS-HAY-ACUM      PIC X     VALUE 'N'.
036700           88  WS-HAY-ACUMULADO              VALUE 'Y'.
036800           88  WS-NO-HAY-ACUMULADO           VALUE 'N'.
036900*
037000      *----------- CONTADORES (TODOS COMP) ----------------------------
037100       77  WS-TOTAL-REGS-ENTRADA     PIC 9(09) COMP VALUE ZEROS.
037200       77  WS-LONGITUD-ENTRADA-BYTES PIC 9(09) COMP VALUE ZEROS.
037300       77  WS-LARGO-PARTICION-BYTES  PIC 9(09) COMP VALUE ZEROS.
037400       77  WS-UMBRAL-REGISTROS       PIC 9(06) COMP VALUE ZEROS.
037500       77  WS-CONT-CHUNK-ACTUAL      PIC 9(06) COMP VALUE ZEROS.
037600       77  WS-CONT-CHUNKS-CREADOS    PIC 9(03) COMP VALUE ZEROS.
037700       77  WS-CONT-CHUNKS-LOTE       PIC 9(02) COMP VALUE ZEROS.
037800       77  WS-IDX-ACUM-LEE           PIC 9(01) COMP VALUE 1.
037900       77  WS-IDX-ACUM-ESCRIBE       PIC 9(01) COMP VALUE 2.
038000       77  WS-CONT-DUPLICADOS        PIC 9(06) COMP VALUE ZEROS.
038100       77  WS-CONT-REGS-LEIDOS       PIC 9(09) COMP VALUE ZEROS.
038200       77  WS-SUBIDX                 PIC 9(06) COMP VALUE ZEROS.
038300       77  WS-SUBIDX-2               PIC 9(06) COMP VALUE ZEROS.
038400       77  WS-SUBIDX-3               PIC 9(06) COMP VALUE ZEROS.
038500       77  WS-IDX-CHUNK              PIC 9(02) COMP VALUE ZEROS.
038600       77  WS-IDX-MENOR              PIC 9(02) COMP VALUE ZEROS.
038700       77  WS-CURSORES-ACTIVOS       PIC 9(02) COMP VALUE ZEROS.
038800*
038900      *----------- VALORES DE TRABAJO PARA LA COMPARACION NUMERICA ---
039000       77  WS-VALOR-A                PIC 9(07) COMP VALUE ZEROS.
039100       77  WS-VALOR-B                PIC 9(07) COMP VALUE ZEROS.
039200       77  WS-VALOR-TEMP             PIC 9(07) COMP VALUE ZEROS.
039300       77  WS-PREV-VALOR             PIC 9(07) COMP VALUE ZEROS.
039400       77  WS-A-MENOR-QUE-B          PIC X.
039500           88  A-MENOR-QUE-B                   VALUE 'S'.
039600           88  A-NO-MENOR-QUE-B                VALUE 'N'.
039700*
039800      *----------- IMPRESION ------------------------------------------
039900       77  WS-PREV-PRINT             PIC Z(6)9       VALUE ZEROS.
040000       77  WS-CONT-DUP-PRINT         PIC ZZZ,ZZ9     VALUE ZEROS.
040100       77  WS-CONT-CHUNKS-PRINT      PIC ZZZ,ZZ9     VALUE ZEROS.
040200*
040300      *----------- FECHA DE INICIO DEL PROCESO -------------------------
040400       01  WS-FECHA-SISTEMA.
040500           03  WS-FEC-SIS-VALOR      PIC 9(06)   VALUE ZEROS.
040600           03  FILLER                PIC X(04)   VALUE SPACES.
040700       01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-SISTEMA.
040800           03  WS-FEC-AA             PIC 99.
040900           03  WS-FEC-MM             PIC 99.
041000           03  WS-FEC-DD             PIC 99.
041100           03  FILLER                PIC X(04).
041200*
041300      */////////// COPYS /////////////////////////////////////////////
041400*    COPY FUSOR.
041500************************************************
041600*       TABLA DE CURSORES DE FUSION              *
041700*       (8 ENTRADAS, UNA POR CADA ARCHIVO DE     *
041800*        PARTICION DDCHK01-DDCHK08 ABIERTO EN EL *
041900*        LOTE ACTUAL, MAS UNA 9A ENTRADA PARA EL *
042000*        ACUMULADOR DE LOTES ANTERIORES)          *
042100************************************************
042200       01  WS-TABLA-CURSOR-FUSION.
042300           05  WS-CURSOR-ENTRADA OCCURS 9 TIMES
042400                                 INDEXED BY WS-IDX-CURSOR.
042500               10  CURSOR-VALOR        PIC 9(07)  VALUE ZEROS.
042600               10  CURSOR-VALOR-ALFA REDEFINES CURSOR-VALOR
042700                                       PIC X(07).
042800               10  CURSOR-FIN          PIC X      VALUE 'N'.
042900                   88  CURSOR-FIN-SI              VALUE 'S'.
043000                   88  CURSOR-FIN-NO              VALUE 'N'.
043100               10  FILLER              PIC X(02)  VALUE SPACES.
043200*///////////////////////////////////////////////////////////////
043300*
043400      *----------- BUFFER DE PARTICION EN MEMORIA ----------------------
043500      *    (UN REGISTRO POR NUMERO LEIDO, HASTA WS-UMBRAL-REGISTROS,
043600      *     CUYO TOPE MAXIMO ES WS-CAP-MAX-REGS-BUFFER = 299593)
043700       01  WS-TABLA-BUFFER.
043800           03  WS-BUFFER-ENTRADA OCCURS 1 TO 299593 TIMES
043900                                 DEPENDING ON WS-CONT-CHUNK-ACTUAL
044000                                 INDEXED BY WS-IDX-BUFFER.
044100               05  BUF-VALOR           PIC 9(07).
044200               05  BUF-VALOR-ALFA REDEFINES BUF-VALOR
044300                                       PIC X(07).
044400               05  FILLER              PIC X(03)  VALUE SPACES.
044500*
044600       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
044700*
044800      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
044900       PROCEDURE DIVISION.
045000*
045100       MAIN-PROGRAM-I.
045200
045300           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
045400
045500           IF WS-NO-HUBO-ERROR THEN
045600              PERFORM 2000-PARTICION-I THRU 2000-PARTICION-F
045700                                       UNTIL WS-FIN-PARTICION
045800           END-IF
045900
046000*    LA FUSION YA NO SE LLAMA APARTE (REQ-0533): 2000-PARTICION
046100*    VA DISPARANDO 3000-FUSION-LOTE-I CADA VEZ QUE SE LLENA UN
046200*    LOTE DE 8 CHUNKS, Y DE NUEVO CON EL LOTE FINAL AL LLEGAR A
046300*    EOF, QUE ES EL QUE DEJA EL RESULTADO EN ARCH-ORDEN.
046400
046500           IF WS-NO-HUBO-ERROR THEN
046600              PERFORM 4000-DUPLIC-INICIO-I THRU 4000-DUPLIC-INICIO-F
046700              PERFORM 4200-DUPLIC-PROCESO-I THRU 4200-DUPLIC-PROCESO-F
046800                                            UNTIL WS-FIN-DUPLIC
046900           END-IF
047000
047100           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
047200
047300       MAIN-PROGRAM-F. GOBACK.
047400*
047500      *----------------------------------------------------------------
047600      *    1000-INICIO : ABRE ARCHIVOS Y CALCULA EL LARGO DE
047700      *    PARTICION.
047800       1000-INICIO-I.
047900
048000           SET WS-NO-HUBO-ERROR     TO TRUE
048100           SET WS-NO-FIN-PARTICION  TO TRUE
048200           SET WS-NO-FIN-FUSION     TO TRUE
048300           SET WS-NO-FIN-DUPLIC     TO TRUE
048400           MOVE ZEROS TO WS-CONT-CHUNKS-CREADOS
048500                         WS-CONT-CHUNKS-LOTE
048600                         WS-CONT-DUPLICADOS
048700                         WS-CONT-REGS-LEIDOS
048800                         WS-CONT-CHUNK-ACTUAL
048900           MOVE 1 TO WS-IDX-ACUM-LEE
049000           MOVE 2 TO WS-IDX-ACUM-ESCRIBE
049100           SET WS-NO-HAY-ACUMULADO  TO TRUE
049200           SET WS-LOTE-NO-ES-FINAL  TO TRUE
049300
049400           ACCEPT WS-FEC-SIS-VALOR FROM DATE
049500           DISPLAY 'PGMDUPNU - INICIO DE PROCESO ' WS-FEC-AA '-'
049600                    WS-FEC-MM '-' WS-FEC-DD
049700
049800           PERFORM 1050-CONTAR-ENTR-I THRU 1050-CONTAR-ENTR-F
049900
050000           IF WS-NO-HUBO-ERROR THEN
050100              PERFORM 1100-CALC-LARGO-I THRU 1100-CALC-LARGO-F
050200           END-IF
050300
050400           IF WS-NO-HUBO-ERROR THEN
050500              SET WS-NO-FIN-LECT-ENTR TO TRUE
050600              OPEN INPUT ARCH-ENTRADA
050700              IF FS-ENTRADA IS NOT EQUAL '00' THEN
050800                 DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
050900                 SET WS-HUBO-ERROR TO TRUE
051000              END-IF
051100           END-IF
051200
051300           IF WS-NO-HUBO-ERROR THEN
051400              OPEN OUTPUT ARCH-SALIDA
051500              IF FS-SALIDA IS NOT EQUAL '00' THEN
051600                 DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
051700                 SET WS-HUBO-ERROR TO TRUE
051800              ELSE
051900                 SET SALIDA-ABIERTA TO TRUE
052000              END-IF
052100           END-IF
052200
052300           IF WS-HUBO-ERROR THEN
052400              SET WS-FIN-PARTICION TO TRUE
052500              SET WS-FIN-FUSION    TO TRUE
052600              SET WS-FIN-DUPLIC    TO TRUE
052700           END-IF.
052800
052900       1000-INICIO-F. EXIT.
053000*
053100      *----------------------------------------------------------------
053200      *    1050-CONTAR-ENTR : PRIMERA PASADA SOBRE LA ENTRADA PARA
053300      *    OBTENER LA CANTIDAD DE REGISTROS, QUE 1100-CALC-LARGO
053400      *    NECESITA PARA CALCULAR EL LARGO DE PARTICION.
053500       1050-CONTAR-ENTR-I.
053600
053700           MOVE ZEROS TO WS-TOTAL-REGS-ENTRADA
053800           SET WS-NO-FIN-LECT-ENTR TO TRUE
053900           OPEN INPUT ARCH-ENTRADA
054000           IF FS-ENTRADA IS NOT EQUAL '00' THEN
054100              DISPLAY '* ERROR EN OPEN ENTRADA (CONTEO) = '
054200                       FS-ENTRADA
054300              SET WS-HUBO-ERROR TO TRUE
054400           ELSE
054500              PERFORM 1060-LEER-CONTEO-I THRU 1060-LEER-CONTEO-F
054600                                         UNTIL WS-FIN-LECT-ENTR
054700              CLOSE ARCH-ENTRADA
054800           END-IF
054900
055000           COMPUTE WS-LONGITUD-ENTRADA-BYTES =
055100                   WS-TOTAL-REGS-ENTRADA * WS-LARGO-NUM-VALOR.
055200
055300       1050-CONTAR-ENTR-F. EXIT.
055400*
055500      *----------------------------------------------------------------
055600       1060-LEER-CONTEO-I.
055700
055800           READ ARCH-ENTRADA
055900              AT END
056000                 SET WS-FIN-LECT-ENTR TO TRUE
056100              NOT AT END
056200                 ADD 1 TO WS-TOTAL-REGS-ENTRADA
056300           END-READ.
056400
056500       1060-LEER-CONTEO-F. EXIT.
056600*
056700      *----------------------------------------------------------------
056800      *    1100-CALC-LARGO : CALCULA EL LARGO DE CADA PARTICION.
056900      *    MAX-NUM-ARCHIVOS=512, MAX-MEMORIA-DISP=2097152 BYTES.
057000      *    EL PISO DE WS-UMBRAL-REGISTROS QUEDA EN 299593 REGIS-
057100*    TROS (2097152 / 7) CUANDO SE APLICA EL PISO DE MEMORIA; EN
057200*    ESE CASO (EL NORMAL) LA CORRIDA PRODUCE HASTA 512 CHUNKS,
057300*    QUE LA FUSION POR LOTES DE 3000-FUSION-LOTE (REQ-0533)
057400*    PROCESA SIN NECESITAR MAS DE 8 DD DE PARTICION ABIERTOS A
057500*    LA VEZ. SOLO EL CHOQUE CONTRA WS-MAX-MEMORIA-DISP MAS ABAJO
057600*    (ENTRADA DE CASI 1 GIGABYTE) DEBE DETENER EL PROCESO.
057700       1100-CALC-LARGO-I.
057800
057900           COMPUTE WS-LARGO-PARTICION-BYTES =
058000                   WS-LONGITUD-ENTRADA-BYTES / WS-MAX-NUM-ARCHIVOS
058100
058200           IF WS-LARGO-PARTICION-BYTES < WS-MAX-MEMORIA-DISP THEN
058300              MOVE WS-MAX-MEMORIA-DISP TO WS-LARGO-PARTICION-BYTES
058400           ELSE
058500              DISPLAY '*************************************'
058600                      '*****************'
058700              DISPLAY 'Potential memory error may occur with '
058800                      'amount of data being'
058900              DISPLAY 'processed. Unable to proceed.'
059000              DISPLAY '*************************************'
059100                      '*****************'
059200              MOVE 9999 TO RETURN-CODE
059300              SET WS-HUBO-ERROR TO TRUE
059400           END-IF.
059500
059600           IF WS-NO-HUBO-ERROR THEN
059700              COMPUTE WS-UMBRAL-REGISTROS =
059800                      WS-LARGO-PARTICION-BYTES / WS-LARGO-NUM-VALOR
059900           END-IF.
060000
060100       1100-CALC-LARGO-F. EXIT.
060200*
060300      *----------------------------------------------------------------
060400      *    2000-PARTICION : LEE, ACUMULA EN WS-TABLA-BUFFER Y, AL
060500      *    LLENARSE EL UMBRAL (O AL LLEGAR A EOF), ORDENA Y ESCRIBE
060600      *    UN NUEVO ARCHIVO DE CHUNK. CADA 8 CHUNKS (UN "LOTE") SE
060700      *    DISPARA 3000-FUSION-LOTE PARA NO NECESITAR MAS DE 8 DD
060800      *    DE PARTICION ABIERTOS A LA VEZ (REQ-0533). SI LA ENTRADA
060900      *    VIENE VACIA, 3900-ORDEN-VACIO DEJA ARCH-ORDEN CREADO.
061000       2000-PARTICION-I.
061100
061200           PERFORM 2100-LEER-ENTR-I THRU 2100-LEER-ENTR-F
061300
061400           IF NOT WS-FIN-LECT-ENTR THEN
061500              ADD 1 TO WS-CONT-CHUNK-ACTUAL
061600              MOVE ENT-VALOR TO BUF-VALOR (WS-CONT-CHUNK-ACTUAL)
061700              ADD 1 TO WS-CONT-REGS-LEIDOS
061800           END-IF
061900
062000           IF WS-CONT-CHUNK-ACTUAL > ZEROS
062100              AND (WS-FIN-LECT-ENTR
062200                   OR WS-CONT-CHUNK-ACTUAL >= WS-UMBRAL-REGISTROS)
062300              THEN
062400              PERFORM 2500-ORDENAR-BUFFER-I THRU 2500-ORDENAR-BUFFER-F
062500              PERFORM 2600-ESCRIBIR-CHUNK-I THRU 2600-ESCRIBIR-CHUNK-F
062600              MOVE ZEROS TO WS-CONT-CHUNK-ACTUAL
062700           END-IF
062800
062900           IF WS-NO-HUBO-ERROR
063000              AND (WS-CONT-CHUNKS-LOTE = WS-MAX-ARCH-CHUNK
063100                   OR (WS-FIN-LECT-ENTR
063200                       AND (WS-CONT-CHUNKS-LOTE > ZEROS
063300                            OR WS-HAY-ACUMULADO)))
063400              THEN
063500              IF WS-FIN-LECT-ENTR THEN
063600                 SET WS-LOTE-ES-FINAL TO TRUE
063700              ELSE
063800                 SET WS-LOTE-NO-ES-FINAL TO TRUE
063900              END-IF
064000              PERFORM 3000-FUSION-LOTE-I THRU 3000-FUSION-LOTE-F
064100           END-IF
064200
064300           IF WS-FIN-LECT-ENTR THEN
064400              SET WS-FIN-PARTICION TO TRUE
064500              CLOSE ARCH-ENTRADA
064600              IF WS-NO-HUBO-ERROR
064700                 AND WS-CONT-CHUNKS-CREADOS = ZEROS THEN
064800                 PERFORM 3900-ORDEN-VACIO-I THRU 3900-ORDEN-VACIO-F
064900              END-IF
065000           END-IF.
065100
065200       2000-PARTICION-F. EXIT.
065300*
065400      *----------------------------------------------------------------
065500*    VALIDA QUE EL REGISTRO LEIDO SEA TODO NUMERICO (CLASE-
065600*    NUMERICA); UN REGISTRO CON BASURA EN DDENTRA DETIENE LA
065700*    PARTICION EN LUGAR DE CONTAMINAR UN CHUNK COMPLETO.
065800       2100-LEER-ENTR-I.
065900
066000           READ ARCH-ENTRADA
066100              AT END
066200                 SET WS-FIN-LECT-ENTR TO TRUE
066300              NOT AT END
066400                 IF ENT-ALFA IS NOT CLASE-NUMERICA THEN
066500                    DISPLAY '* ERROR REGISTRO NO NUMERICO EN '
066600                            'DDENTRA: ' ENT-ALFA
066700                    MOVE 9999 TO RETURN-CODE
066800                    SET WS-HUBO-ERROR      TO TRUE
066900                    SET WS-FIN-LECT-ENTR   TO TRUE
067000                 END-IF
067100           END-READ.
067200
067300       2100-LEER-ENTR-F. EXIT.
067400*
067500      *----------------------------------------------------------------
067600      *    2500-ORDENAR-BUFFER : ORDENAMIENTO POR INSERCION DEL
067700      *    BUFFER ACTUAL (REEMPLAZA AL VERBO SORT - VER REQ-0418).
067800       2500-ORDENAR-BUFFER-I.
067900
068000           PERFORM 2510-INSERTAR-I THRU 2510-INSERTAR-F
068100              VARYING WS-SUBIDX FROM 2 BY 1
068200                 UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL.
068300
068400       2500-ORDENAR-BUFFER-F. EXIT.
068500*
068600      *----------------------------------------------------------------
068700       2510-INSERTAR-I.
068800
068900           MOVE BUF-VALOR (WS-SUBIDX) TO WS-VALOR-TEMP
069000           MOVE WS-SUBIDX             TO WS-SUBIDX-2
069100           SET WS-SIGUE-DESPLAZANDO   TO TRUE
069200
069300           PERFORM 2520-DESPLAZAR-I THRU 2520-DESPLAZAR-F
069400              UNTIL WS-SUBIDX-2 = 1 OR WS-NO-SIGUE-DESPLAZANDO
069500
069600           MOVE WS-VALOR-TEMP TO BUF-VALOR (WS-SUBIDX-2).
069700
069800       2510-INSERTAR-F. EXIT.
069900*
070000      *----------------------------------------------------------------
070100       2520-DESPLAZAR-I.
070200
070300           COMPUTE WS-SUBIDX-3 = WS-SUBIDX-2 - 1
070400
070500           MOVE WS-VALOR-TEMP              TO WS-VALOR-A
070600           MOVE BUF-VALOR (WS-SUBIDX-3)     TO WS-VALOR-B
070700
070800           PERFORM 2550-COMPARAR-MENOR-I THRU 2550-COMPARAR-MENOR-F
070900
071000           IF A-MENOR-QUE-B THEN
071100              MOVE BUF-VALOR (WS-SUBIDX-3) TO BUF-VALOR (WS-SUBIDX-2)
071200              MOVE WS-SUBIDX-3             TO WS-SUBIDX-2
071300           ELSE
071400              SET WS-NO-SIGUE-DESPLAZANDO  TO TRUE
071500           END-IF.
071600
071700       2520-DESPLAZAR-F. EXIT.
071800*
071900      *----------------------------------------------------------------
072000      *    2550-COMPARAR-MENOR : COMPARA DOS
072100      *    NUMEROS EN FORMA NUMERICA, NO ALFABETICA ("9" < "10").
072200      *    COMO WS-VALOR-A Y WS-VALOR-B SON PIC 9(07) DEL MISMO
072300      *    LARGO Y RELLENO DE CEROS, LA COMPARACION DE CAMPO A CAMPO
072400      *    EQUIVALE A LA COMPARACION NUMERICA. USADA TANTO PARA
072500      *    ORDENAR EL BUFFER COMO PARA LA SELECCION EN LA FUSION.
072600       2550-COMPARAR-MENOR-I.
072700
072800           IF WS-VALOR-A < WS-VALOR-B THEN
072900              SET A-MENOR-QUE-B    TO TRUE
073000           ELSE
073100              SET A-NO-MENOR-QUE-B TO TRUE
073200           END-IF.
073300
073400       2550-COMPARAR-MENOR-F. EXIT.
073500*
073600      *----------------------------------------------------------------
073700      *    2600-ESCRIBIR-CHUNK : ABRE EL SIGUIENTE ARCHIVO DDCHKNN
073800      *    DISPONIBLE (DENTRO DEL LOTE ACTUAL DE HASTA 8) Y VUELCA
073900      *    EL BUFFER YA ORDENADO (REQ-0533: LOS DDCHKNN SE REUSAN
074000      *    LOTE A LOTE, YA NO HAY TOPE ABSOLUTO DE CHUNKS).
074100       2600-ESCRIBIR-CHUNK-I.
074200
074300           ADD 1 TO WS-CONT-CHUNKS-CREADOS
074400           ADD 1 TO WS-CONT-CHUNKS-LOTE
074500
074600           EVALUATE WS-CONT-CHUNKS-LOTE
074700              WHEN 1
074800                 PERFORM 2610-ESCRIBIR-CHK1-I THRU
074900                         2610-ESCRIBIR-CHK1-F
075000              WHEN 2
075100                 PERFORM 2620-ESCRIBIR-CHK2-I THRU
075200                         2620-ESCRIBIR-CHK2-F
075300              WHEN 3
075400                 PERFORM 2630-ESCRIBIR-CHK3-I THRU
075500                         2630-ESCRIBIR-CHK3-F
075600              WHEN 4
075700                 PERFORM 2640-ESCRIBIR-CHK4-I THRU
075800                         2640-ESCRIBIR-CHK4-F
075900              WHEN 5
076000                 PERFORM 2650-ESCRIBIR-CHK5-I THRU
076100                         2650-ESCRIBIR-CHK5-F
076200              WHEN 6
076300                 PERFORM 2660-ESCRIBIR-CHK6-I THRU
076400                         2660-ESCRIBIR-CHK6-F
076500              WHEN 7
076600                 PERFORM 2670-ESCRIBIR-CHK7-I THRU
076700                         2670-ESCRIBIR-CHK7-F
076800              WHEN 8
076900                 PERFORM 2680-ESCRIBIR-CHK8-I THRU
077000                         2680-ESCRIBIR-CHK8-F
077100           END-EVALUATE.
077200
077300       2600-ESCRIBIR-CHUNK-F. EXIT.
077400*
077500      *----------------------------------------------------------------
077600       2610-ESCRIBIR-CHK1-I.
077700
077800           OPEN OUTPUT ARCH-CHK1
077900           IF FS-CHK1 IS NOT EQUAL '00' THEN
078000              DISPLAY '* ERROR EN OPEN CHK1 = ' FS-CHK1
078100              SET WS-HUBO-ERROR    TO TRUE
078200              SET WS-FIN-PARTICION TO TRUE
078300           ELSE
078400              PERFORM 2611-MOVER-CHK1-I THRU 2611-MOVER-CHK1-F
078500                 VARYING WS-SUBIDX FROM 1 BY 1
078600                    UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL
078700              CLOSE ARCH-CHK1
078800           END-IF.
078900
079000       2610-ESCRIBIR-CHK1-F. EXIT.
079100*
079200       2611-MOVER-CHK1-I.
079300
079400           MOVE BUF-VALOR (WS-SUBIDX) TO CHK1-VALOR
079500           WRITE REG-CHK1.
079600
079700       2611-MOVER-CHK1-F. EXIT.
079800*
079900      *----------------------------------------------------------------
080000       2620-ESCRIBIR-CHK2-I.
080100
080200           OPEN OUTPUT ARCH-CHK2
080300           IF FS-CHK2 IS NOT EQUAL '00' THEN
080400              DISPLAY '* ERROR EN OPEN CHK2 = ' FS-CHK2
080500              SET WS-HUBO-ERROR    TO TRUE
080600              SET WS-FIN-PARTICION TO TRUE
080700           ELSE
080800              PERFORM 2621-MOVER-CHK2-I THRU 2621-MOVER-CHK2-F
080900                 VARYING WS-SUBIDX FROM 1 BY 1
081000                    UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL
081100              CLOSE ARCH-CHK2
081200           END-IF.
081300
081400       2620-ESCRIBIR-CHK2-F. EXIT.
081500*
081600       2621-MOVER-CHK2-I.
081700
081800           MOVE BUF-VALOR (WS-SUBIDX) TO CHK2-VALOR
081900           WRITE REG-CHK2.
082000
082100       2621-MOVER-CHK2-F. EXIT.
082200*
082300      *----------------------------------------------------------------
082400       2630-ESCRIBIR-CHK3-I.
082500
082600           OPEN OUTPUT ARCH-CHK3
082700           IF FS-CHK3 IS NOT EQUAL '00' THEN
082800              DISPLAY '* ERROR EN OPEN CHK3 = ' FS-CHK3
082900              SET WS-HUBO-ERROR    TO TRUE
083000              SET WS-FIN-PARTICION TO TRUE
083100           ELSE
083200              PERFORM 2631-MOVER-CHK3-I THRU 2631-MOVER-CHK3-F
083300                 VARYING WS-SUBIDX FROM 1 BY 1
083400                    UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL
083500              CLOSE ARCH-CHK3
083600           END-IF.
083700
083800       2630-ESCRIBIR-CHK3-F. EXIT.
083900*
084000       2631-MOVER-CHK3-I.
084100
084200           MOVE BUF-VALOR (WS-SUBIDX) TO CHK3-VALOR
084300           WRITE REG-CHK3.
084400
084500       2631-MOVER-CHK3-F. EXIT.
084600*
084700      *----------------------------------------------------------------
084800       2640-ESCRIBIR-CHK4-I.
084900
085000           OPEN OUTPUT ARCH-CHK4
085100           IF FS-CHK4 IS NOT EQUAL '00' THEN
085200              DISPLAY '* ERROR EN OPEN CHK4 = ' FS-CHK4
085300              SET WS-HUBO-ERROR    TO TRUE
085400              SET WS-FIN-PARTICION TO TRUE
085500           ELSE
085600              PERFORM 2641-MOVER-CHK4-I THRU 2641-MOVER-CHK4-F
085700                 VARYING WS-SUBIDX FROM 1 BY 1
085800                    UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL
085900              CLOSE ARCH-CHK4
086000           END-IF.
086100
086200       2640-ESCRIBIR-CHK4-F. EXIT.
086300*
086400       2641-MOVER-CHK4-I.
086500
086600           MOVE BUF-VALOR (WS-SUBIDX) TO CHK4-VALOR
086700           WRITE REG-CHK4.
086800
086900       2641-MOVER-CHK4-F. EXIT.
087000*
087100      *----------------------------------------------------------------
087200       2650-ESCRIBIR-CHK5-I.
087300
087400           OPEN OUTPUT ARCH-CHK5
087500           IF FS-CHK5 IS NOT EQUAL '00' THEN
087600              DISPLAY '* ERROR EN OPEN CHK5 = ' FS-CHK5
087700              SET WS-HUBO-ERROR    TO TRUE
087800              SET WS-FIN-PARTICION TO TRUE
087900           ELSE
088000              PERFORM 2651-MOVER-CHK5-I THRU 2651-MOVER-CHK5-F
088100                 VARYING WS-SUBIDX FROM 1 BY 1
088200                    UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL
088300              CLOSE ARCH-CHK5
088400           END-IF.
088500
088600       2650-ESCRIBIR-CHK5-F. EXIT.
088700*
088800       2651-MOVER-CHK5-I.
088900
089000           MOVE BUF-VALOR (WS-SUBIDX) TO CHK5-VALOR
089100           WRITE REG-CHK5.
089200
089300       2651-MOVER-CHK5-F. EXIT.
089400*
089500      *----------------------------------------------------------------
089600       2660-ESCRIBIR-CHK6-I.
089700
089800           OPEN OUTPUT ARCH-CHK6
089900           IF FS-CHK6 IS NOT EQUAL '00' THEN
090000              DISPLAY '* ERROR EN OPEN CHK6 = ' FS-CHK6
090100              SET WS-HUBO-ERROR    TO TRUE
090200              SET WS-FIN-PARTICION TO TRUE
090300           ELSE
090400              PERFORM 2661-MOVER-CHK6-I THRU 2661-MOVER-CHK6-F
090500                 VARYING WS-SUBIDX FROM 1 BY 1
090600                    UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL
090700              CLOSE ARCH-CHK6
090800           END-IF.
090900
091000       2660-ESCRIBIR-CHK6-F. EXIT.
091100*
091200       2661-MOVER-CHK6-I.
091300
091400           MOVE BUF-VALOR (WS-SUBIDX) TO CHK6-VALOR
091500           WRITE REG-CHK6.
091600
091700       2661-MOVER-CHK6-F. EXIT.
091800*
091900      *----------------------------------------------------------------
092000       2670-ESCRIBIR-CHK7-I.
092100
092200           OPEN OUTPUT ARCH-CHK7
092300           IF FS-CHK7 IS NOT EQUAL '00' THEN
092400              DISPLAY '* ERROR EN OPEN CHK7 = ' FS-CHK7
092500              SET WS-HUBO-ERROR    TO TRUE
092600              SET WS-FIN-PARTICION TO TRUE
092700           ELSE
092800              PERFORM 2671-MOVER-CHK7-I THRU 2671-MOVER-CHK7-F
092900                 VARYING WS-SUBIDX FROM 1 BY 1
093000                    UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL
093100              CLOSE ARCH-CHK7
093200           END-IF.
093300
093400       2670-ESCRIBIR-CHK7-F. EXIT.
093500*
093600       2671-MOVER-CHK7-I.
093700
093800           MOVE BUF-VALOR (WS-SUBIDX) TO CHK7-VALOR
093900           WRITE REG-CHK7.
094000
094100       2671-MOVER-CHK7-F. EXIT.
094200*
094300      *----------------------------------------------------------------
094400       2680-ESCRIBIR-CHK8-I.
094500
094600           OPEN OUTPUT ARCH-CHK8
094700           IF FS-CHK8 IS NOT EQUAL '00' THEN
094800              DISPLAY '* ERROR EN OPEN CHK8 = ' FS-CHK8
094900              SET WS-HUBO-ERROR    TO TRUE
095000              SET WS-FIN-PARTICION TO TRUE
095100           ELSE
095200              PERFORM 2681-MOVER-CHK8-I THRU 2681-MOVER-CHK8-F
095300                 VARYING WS-SUBIDX FROM 1 BY 1
095400                    UNTIL WS-SUBIDX > WS-CONT-CHUNK-ACTUAL
095500              CLOSE ARCH-CHK8
095600           END-IF.
095700
095800       2680-ESCRIBIR-CHK8-F. EXIT.
095900*
096000       2681-MOVER-CHK8-I.
096100
096200           MOVE BUF-VALOR (WS-SUBIDX) TO CHK8-VALOR
096300           WRITE REG-CHK8.
096400
096500       2681-MOVER-CHK8-F. EXIT.
096600*
096700      *----------------------------------------------------------------
096800      *    3000-FUSION-LOTE : FUNDE (K-VIAS) LOS CHUNKS DEL LOTE
096900      *    RECIEN ESCRITO JUNTO CON EL ACUMULADO DE LOTES ANTERIORES
097000      *    (SI LO HAY), Y DEJA EL RESULTADO EN ARCH-ORDEN (SI ES EL
097100      *    LOTE FINAL) O EN EL ARCHIVO ACUMULADOR DE ESCRITURA (SI
097200      *    QUEDAN MAS LOTES POR LEER) - REQ-0533.
097300       3000-FUSION-LOTE-I.
097400
097500           MOVE ZEROS TO WS-CURSORES-ACTIVOS
097600
097700           PERFORM 3010-ABRIR-DESTINO-I THRU 3010-ABRIR-DESTINO-F
097800           IF WS-NO-HUBO-ERROR THEN
097900              PERFORM 3100-ABRIR-CHUNKS-I THRU 3100-ABRIR-CHUNKS-F
098000              IF WS-NO-HUBO-ERROR AND WS-HAY-ACUMULADO THEN
098100                 PERFORM 3150-ABRIR-ACUM-LEE-I THRU
098200                         3150-ABRIR-ACUM-LEE-F
098300              END-IF
098400              IF WS-NO-HUBO-ERROR THEN
098500                 SET WS-NO-FIN-FUSION TO TRUE
098600                 PERFORM 3400-FUSIONAR-I THRU 3400-FUSIONAR-F
098700                    UNTIL WS-FIN-FUSION
098800              END-IF
098900              PERFORM 3020-CERRAR-DESTINO-I THRU 3020-CERRAR-DESTINO-F
099000           END-IF
099100
099200           IF WS-NO-HUBO-ERROR AND WS-LOTE-NO-ES-FINAL THEN
099300              PERFORM 3190-ALTERNAR-ACUM-I THRU 3190-ALTERNAR-ACUM-F
099400              SET WS-HAY-ACUMULADO TO TRUE
099500           END-IF
099600
099700           MOVE ZEROS TO WS-CONT-CHUNKS-LOTE.
099800
099900       3000-FUSION-LOTE-F. EXIT.
100000*
100100       3010-ABRIR-DESTINO-I.
100200
100300           IF WS-LOTE-ES-FINAL THEN
100400              OPEN OUTPUT ARCH-ORDEN
100500              IF FS-ORDEN IS NOT EQUAL '00' THEN
100600                 DISPLAY '* ERROR EN OPEN ORDEN = ' FS-ORDEN
100700                 SET WS-HUBO-ERROR TO TRUE
100800              END-IF
100900           ELSE
101000              EVALUATE WS-IDX-ACUM-ESCRIBE
101100                 WHEN 1
101200                    OPEN OUTPUT ARCH-ACUM1
101300                    IF FS-ACUM1 IS NOT EQUAL '00' THEN
101400                       DISPLAY '* ERROR EN OPEN ACUM1 = ' FS-ACUM1
101500                       SET WS-HUBO-ERROR TO TRUE
101600                    END-IF
101700                 WHEN 2
101800                    OPEN OUTPUT ARCH-ACUM2
101900                    IF FS-ACUM2 IS NOT EQUAL '00' THEN
102000                       DISPLAY '* ERROR EN OPEN ACUM2 = ' FS-ACUM2
102100                       SET WS-HUBO-ERROR TO TRUE
102200                    END-IF
102300              END-EVALUATE
102400           END-IF.
102500
102600       3010-ABRIR-DESTINO-F. EXIT.
102700*
102800       3020-CERRAR-DESTINO-I.
102900
103000           IF WS-LOTE-ES-FINAL THEN
103100              CLOSE ARCH-ORDEN
103200           ELSE
103300              EVALUATE WS-IDX-ACUM-ESCRIBE
103400                 WHEN 1  CLOSE ARCH-ACUM1
103500                 WHEN 2  CLOSE ARCH-ACUM2
103600              END-EVALUATE
103700           END-IF.
103800
103900       3020-CERRAR-DESTINO-F. EXIT.
104000*
104100      *----------------------------------------------------------------
104200      *    3100-ABRIR-CHUNKS : MARCA LOS 9 CURSORES COMO TERMINADOS
104300      *    (3105), LUEGO ABRE CADA ARCHIVO CHUNK DEL LOTE ACTUAL Y
104400      *    CARGA SU PRIMER REGISTRO EN EL CURSOR CORRESPONDIENTE DE
104500      *    WS-TABLA-CURSOR-FUSION.
104600       3100-ABRIR-CHUNKS-I.
104700
104800           PERFORM 3105-MARCAR-SIN-CHUNK-I THRU 3105-MARCAR-SIN-CHUNK-F
104900
105000           PERFORM 3110-ABRIR-UN-CHUNK-I THRU 3110-ABRIR-UN-CHUNK-F
105100              VARYING WS-IDX-CHUNK FROM 1 BY 1
105200                 UNTIL WS-IDX-CHUNK > WS-CONT-CHUNKS-LOTE.
105300
105400       3100-ABRIR-CHUNKS-F. EXIT.
105500*
105600       3105-MARCAR-SIN-CHUNK-I.
105700
105800*    DEJA LOS 9 CURSORES (8 CHUNKS + ACUMULADOR) COMO TERMINADOS
105900*    ANTES DE ABRIR SOLO LOS DEL LOTE ACTUAL; EVITA QUE UN
106000*    CURSOR VIVO DE UN LOTE ANTERIOR CONTAMINE LA SELECCION DEL
106100*    MENOR (REQ-0533).
106200           PERFORM 3106-MARCAR-UN-CURSOR-I THRU 3106-MARCAR-UN-CURSOR-F
106300              VARYING WS-IDX-CHUNK FROM 1 BY 1
106400                 UNTIL WS-IDX-CHUNK > WS-MAX-CURSORES-FUSION.
106500
106600       3105-MARCAR-SIN-CHUNK-F. EXIT.
106700*
106800       3106-MARCAR-UN-CURSOR-I.
106900
107000           SET CURSOR-FIN-SI (WS-IDX-CHUNK) TO TRUE.
107100
107200       3106-MARCAR-UN-CURSOR-F. EXIT.
107300*
107400       3110-ABRIR-UN-CHUNK-I.
107500
107600           EVALUATE WS-IDX-CHUNK
107700              WHEN 1
107800                 PERFORM 3111-ABRIR-CHK1-I THRU 3111-ABRIR-CHK1-F
107900              WHEN 2
108000                 PERFORM 3112-ABRIR-CHK2-I THRU 3112-ABRIR-CHK2-F
108100              WHEN 3
108200                 PERFORM 3113-ABRIR-CHK3-I THRU 3113-ABRIR-CHK3-F
108300              WHEN 4
108400                 PERFORM 3114-ABRIR-CHK4-I THRU 3114-ABRIR-CHK4-F
108500              WHEN 5
108600                 PERFORM 3115-ABRIR-CHK5-I THRU 3115-ABRIR-CHK5-F
108700              WHEN 6
108800                 PERFORM 3116-ABRIR-CHK6-I THRU 3116-ABRIR-CHK6-F
108900              WHEN 7
109000                 PERFORM 3117-ABRIR-CHK7-I THRU 3117-ABRIR-CHK7-F
109100              WHEN 8
109200                 PERFORM 3118-ABRIR-CHK8-I THRU 3118-ABRIR-CHK8-F
109300           END-EVALUATE.
109400
109500       3110-ABRIR-UN-CHUNK-F. EXIT.
109600*
109700      *----------------------------------------------------------------
109800       3111-ABRIR-CHK1-I.
109900
110000           OPEN INPUT ARCH-CHK1
110100           IF FS-CHK1 IS NOT EQUAL '00' THEN
110200              DISPLAY '* ERROR EN OPEN CHK1 (FUSION) = ' FS-CHK1
110300              SET WS-HUBO-ERROR TO TRUE
110400              SET CURSOR-FIN-SI (1) TO TRUE
110500           ELSE
110600              PERFORM 3121-LEER-CHK1-I THRU 3121-LEER-CHK1-F
110700              IF CURSOR-FIN-NO (1) THEN
110800                 ADD 1 TO WS-CURSORES-ACTIVOS
110900              END-IF
111000           END-IF.
111100
111200       3111-ABRIR-CHK1-F. EXIT.
111300*
111400       3121-LEER-CHK1-I.
111500
111600           READ ARCH-CHK1
111700              AT END
111800                 SET CURSOR-FIN-SI (1) TO TRUE
111900              NOT AT END
112000                 SET CURSOR-FIN-NO (1) TO TRUE
112100                 MOVE CHK1-VALOR TO CURSOR-VALOR (1)
112200           END-READ.
112300
112400       3121-LEER-CHK1-F. EXIT.
112500*
112600      *----------------------------------------------------------------
112700       3112-ABRIR-CHK2-I.
112800
112900           OPEN INPUT ARCH-CHK2
113000           IF FS-CHK2 IS NOT EQUAL '00' THEN
113100              DISPLAY '* ERROR EN OPEN CHK2 (FUSION) = ' FS-CHK2
113200              SET WS-HUBO-ERROR TO TRUE
113300              SET CURSOR-FIN-SI (2) TO TRUE
113400           ELSE
113500              PERFORM 3122-LEER-CHK2-I THRU 3122-LEER-CHK2-F
113600              IF CURSOR-FIN-NO (2) THEN
113700                 ADD 1 TO WS-CURSORES-ACTIVOS
113800              END-IF
113900           END-IF.
114000
114100       3112-ABRIR-CHK2-F. EXIT.
114200*
114300       3122-LEER-CHK2-I.
114400
114500           READ ARCH-CHK2
114600              AT END
114700                 SET CURSOR-FIN-SI (2) TO TRUE
114800              NOT AT END
114900                 SET CURSOR-FIN-NO (2) TO TRUE
115000                 MOVE CHK2-VALOR TO CURSOR-VALOR (2)
115100           END-READ.
115200
115300       3122-LEER-CHK2-F. EXIT.
115400*
115500      *----------------------------------------------------------------
115600       3113-ABRIR-CHK3-I.
115700
115800           OPEN INPUT ARCH-CHK3
115900           IF FS-CHK3 IS NOT EQUAL '00' THEN
116000              DISPLAY '* ERROR EN OPEN CHK3 (FUSION) = ' FS-CHK3
116100              SET WS-HUBO-ERROR TO TRUE
116200              SET CURSOR-FIN-SI (3) TO TRUE
116300           ELSE
116400              PERFORM 3123-LEER-CHK3-I THRU 3123-LEER-CHK3-F
116500              IF CURSOR-FIN-NO (3) THEN
116600                 ADD 1 TO WS-CURSORES-ACTIVOS
116700              END-IF
116800           END-IF.
116900
117000       3113-ABRIR-CHK3-F. EXIT.
117100*
117200       3123-LEER-CHK3-I.
117300
117400           READ ARCH-CHK3
117500              AT END
117600                 SET CURSOR-FIN-SI (3) TO TRUE
117700              NOT AT END
117800                 SET CURSOR-FIN-NO (3) TO TRUE
117900                 MOVE CHK3-VALOR TO CURSOR-VALOR (3)
118000           END-READ.
118100
118200       3123-LEER-CHK3-F. EXIT.
118300*
118400      *----------------------------------------------------------------
118500       3114-ABRIR-CHK4-I.
118600
118700           OPEN INPUT ARCH-CHK4
118800           IF FS-CHK4 IS NOT EQUAL '00' THEN
118900              DISPLAY '* ERROR EN OPEN CHK4 (FUSION) = ' FS-CHK4
119000              SET WS-HUBO-ERROR TO TRUE
119100              SET CURSOR-FIN-SI (4) TO TRUE
119200           ELSE
119300              PERFORM 3124-LEER-CHK4-I THRU 3124-LEER-CHK4-F
119400              IF CURSOR-FIN-NO (4) THEN
119500                 ADD 1 TO WS-CURSORES-ACTIVOS
119600              END-IF
119700           END-IF.
119800
119900       3114-ABRIR-CHK4-F. EXIT.
120000*
120100       3124-LEER-CHK4-I.
120200
120300           READ ARCH-CHK4
120400              AT END
120500                 SET CURSOR-FIN-SI (4) TO TRUE
120600              NOT AT END
120700                 SET CURSOR-FIN-NO (4) TO TRUE
120800                 MOVE CHK4-VALOR TO CURSOR-VALOR (4)
120900           END-READ.
121000
121100       3124-LEER-CHK4-F. EXIT.
121200*
121300      *----------------------------------------------------------------
121400       3115-ABRIR-CHK5-I.
121500
121600           OPEN INPUT ARCH-CHK5
121700           IF FS-CHK5 IS NOT EQUAL '00' THEN
121800              DISPLAY '* ERROR EN OPEN CHK5 (FUSION) = ' FS-CHK5
121900              SET WS-HUBO-ERROR TO TRUE
122000              SET CURSOR-FIN-SI (5) TO TRUE
122100           ELSE
122200              PERFORM 3125-LEER-CHK5-I THRU 3125-LEER-CHK5-F
122300              IF CURSOR-FIN-NO (5) THEN
122400                 ADD 1 TO WS-CURSORES-ACTIVOS
122500              END-IF
122600           END-IF.
122700
122800       3115-ABRIR-CHK5-F. EXIT.
122900*
123000       3125-LEER-CHK5-I.
123100
123200           READ ARCH-CHK5
123300              AT END
123400                 SET CURSOR-FIN-SI (5) TO TRUE
123500              NOT AT END
123600                 SET CURSOR-FIN-NO (5) TO TRUE
123700                 MOVE CHK5-VALOR TO CURSOR-VALOR (5)
123800           END-READ.
123900
124000       3125-LEER-CHK5-F. EXIT.
124100*
124200      *----------------------------------------------------------------
124300       3116-ABRIR-CHK6-I.
124400
124500           OPEN INPUT ARCH-CHK6
124600           IF FS-CHK6 IS NOT EQUAL '00' THEN
124700              DISPLAY '* ERROR EN OPEN CHK6 (FUSION) = ' FS-CHK6
124800              SET WS-HUBO-ERROR TO TRUE
124900              SET CURSOR-FIN-SI (6) TO TRUE
125000           ELSE
125100              PERFORM 3126-LEER-CHK6-I THRU 3126-LEER-CHK6-F
125200              IF CURSOR-FIN-NO (6) THEN
125300                 ADD 1 TO WS-CURSORES-ACTIVOS
125400              END-IF
125500           END-IF.
125600
125700       3116-ABRIR-CHK6-F. EXIT.
125800*
125900       3126-LEER-CHK6-I.
126000
126100           READ ARCH-CHK6
126200              AT END
126300                 SET CURSOR-FIN-SI (6) TO TRUE
126400              NOT AT END
126500                 SET CURSOR-FIN-NO (6) TO TRUE
126600                 MOVE CHK6-VALOR TO CURSOR-VALOR (6)
126700           END-READ.
126800
126900       3126-LEER-CHK6-F. EXIT.
127000*
127100      *----------------------------------------------------------------
127200       3117-ABRIR-CHK7-I.
127300
127400           OPEN INPUT ARCH-CHK7
127500           IF FS-CHK7 IS NOT EQUAL '00' THEN
127600              DISPLAY '* ERROR EN OPEN CHK7 (FUSION) = ' FS-CHK7
127700              SET WS-HUBO-ERROR TO TRUE
127800              SET CURSOR-FIN-SI (7) TO TRUE
127900           ELSE
128000              PERFORM 3127-LEER-CHK7-I THRU 3127-LEER-CHK7-F
128100              IF CURSOR-FIN-NO (7) THEN
128200                 ADD 1 TO WS-CURSORES-ACTIVOS
128300              END-IF
128400           END-IF.
128500
128600       3117-ABRIR-CHK7-F. EXIT.
128700*
128800       3127-LEER-CHK7-I.
128900
129000           READ ARCH-CHK7
129100              AT END
129200                 SET CURSOR-FIN-SI (7) TO TRUE
129300              NOT AT END
129400                 SET CURSOR-FIN-NO (7) TO TRUE
129500                 MOVE CHK7-VALOR TO CURSOR-VALOR (7)
129600           END-READ.
129700
129800       3127-LEER-CHK7-F. EXIT.
129900*
130000      *----------------------------------------------------------------
130100       3118-ABRIR-CHK8-I.
130200
130300           OPEN INPUT ARCH-CHK8
130400           IF FS-CHK8 IS NOT EQUAL '00' THEN
130500              DISPLAY '* ERROR EN OPEN CHK8 (FUSION) = ' FS-CHK8
130600              SET WS-HUBO-ERROR TO TRUE
130700              SET CURSOR-FIN-SI (8) TO TRUE
130800           ELSE
130900              PERFORM 3128-LEER-CHK8-I THRU 3128-LEER-CHK8-F
131000              IF CURSOR-FIN-NO (8) THEN
131100                 ADD 1 TO WS-CURSORES-ACTIVOS
131200              END-IF
131300           END-IF.
131400
131500       3118-ABRIR-CHK8-F. EXIT.
131600*
131700       3128-LEER-CHK8-I.
131800
131900           READ ARCH-CHK8
132000              AT END
132100                 SET CURSOR-FIN-SI (8) TO TRUE
132200              NOT AT END
132300                 SET CURSOR-FIN-NO (8) TO TRUE
132400                 MOVE CHK8-VALOR TO CURSOR-VALOR (8)
132500           END-READ.
132600
132700       3128-LEER-CHK8-F. EXIT.
132800*
132900       3129-LEER-ACUM-I.
133000
133100           EVALUATE WS-IDX-ACUM-LEE
133200              WHEN 1
133300                 READ ARCH-ACUM1
133400                    AT END
133500                       SET CURSOR-FIN-SI (9) TO TRUE
133600                    NOT AT END
133700                       SET CURSOR-FIN-NO (9) TO TRUE
133800                       MOVE ACU1-VALOR TO CURSOR-VALOR (9)
133900                 END-READ
134000              WHEN 2
134100                 READ ARCH-ACUM2
134200                    AT END
134300                       SET CURSOR-FIN-SI (9) TO TRUE
134400                    NOT AT END
134500                       SET CURSOR-FIN-NO (9) TO TRUE
134600                       MOVE ACU2-VALOR TO CURSOR-VALOR (9)
134700                 END-READ
134800           END-EVALUATE.
134900
135000       3129-LEER-ACUM-F. EXIT.
135100*
135200       3150-ABRIR-ACUM-LEE-I.
135300
135400           EVALUATE WS-IDX-ACUM-LEE
135500              WHEN 1
135600                 OPEN INPUT ARCH-ACUM1
135700                 IF FS-ACUM1 IS NOT EQUAL '00' THEN
135800                    DISPLAY '* ERROR EN OPEN ACUM1 (FUSION) = '
135900                            FS-ACUM1
136000                    SET WS-HUBO-ERROR  TO TRUE
136100                    SET CURSOR-FIN-SI (9) TO TRUE
136200                 END-IF
136300              WHEN 2
136400                 OPEN INPUT ARCH-ACUM2
136500                 IF FS-ACUM2 IS NOT EQUAL '00' THEN
136600                    DISPLAY '* ERROR EN OPEN ACUM2 (FUSION) = '
136700                            FS-ACUM2
136800                    SET WS-HUBO-ERROR  TO TRUE
136900                    SET CURSOR-FIN-SI (9) TO TRUE
137000                 END-IF
137100           END-EVALUATE
137200
137300           IF WS-NO-HUBO-ERROR THEN
137400              PERFORM 3129-LEER-ACUM-I THRU 3129-LEER-ACUM-F
137500              IF CURSOR-FIN-NO (9) THEN
137600                 ADD 1 TO WS-CURSORES-ACTIVOS
137700              END-IF
137800           END-IF.
137900
138000       3150-ABRIR-ACUM-LEE-F. EXIT.
138100*
138200       3190-ALTERNAR-ACUM-I.
138300
138400*    ALTERNA CUAL ARCHIVO ACUMULADOR ES EL DE LECTURA Y CUAL EL
138500*    DE ESCRITURA PARA EL PROXIMO LOTE (REQ-0533).
138600           IF WS-IDX-ACUM-ESCRIBE = 1 THEN
138700              MOVE 1 TO WS-IDX-ACUM-LEE
138800              MOVE 2 TO WS-IDX-ACUM-ESCRIBE
138900           ELSE
139000              MOVE 2 TO WS-IDX-ACUM-LEE
139100              MOVE 1 TO WS-IDX-ACUM-ESCRIBE
139200           END-IF.
139300
139400       3190-ALTERNAR-ACUM-F. EXIT.
139500*
139600      *----------------------------------------------------------------
139700      *    3200-SELECC-MENOR : RECORRE LOS
139800      *    CURSORES ACTIVOS Y DEJA EN WS-IDX-MENOR EL INDICE DEL
139900      *    CURSOR CON EL VALOR MAS CHICO (DELEGA EN 2550-COMPARAR-
140000      *    MENOR, LA MISMA RUTINA DE COMPARACION NUMERICA).
140100       3200-SELECC-MENOR-I.
140200
140300           MOVE ZEROS TO WS-IDX-MENOR
140400
140500           PERFORM 3210-EVALUAR-CURSOR-I THRU 3210-EVALUAR-CURSOR-F
140600              VARYING WS-IDX-CHUNK FROM 1 BY 1
140700                 UNTIL WS-IDX-CHUNK > WS-MAX-CURSORES-FUSION.
140800
140900       3200-SELECC-MENOR-F. EXIT.
141000*
141100       3210-EVALUAR-CURSOR-I.
141200
141300           IF CURSOR-FIN-NO (WS-IDX-CHUNK) THEN
141400              IF WS-IDX-MENOR = ZEROS THEN
141500                 MOVE WS-IDX-CHUNK TO WS-IDX-MENOR
141600              ELSE
141700                 MOVE CURSOR-VALOR (WS-IDX-CHUNK) TO WS-VALOR-A
141800                 MOVE CURSOR-VALOR (WS-IDX-MENOR) TO WS-VALOR-B
141900                 PERFORM 2550-COMPARAR-MENOR-I THRU
142000                         2550-COMPARAR-MENOR-F
142100                 IF A-MENOR-QUE-B THEN
142200                    MOVE WS-IDX-CHUNK TO WS-IDX-MENOR
142300                 END-IF
142400              END-IF
142500           END-IF.
142600
142700       3210-EVALUAR-CURSOR-F. EXIT.
142800*
142900      *----------------------------------------------------------------
143000      *    3300-AVANZAR-CURSOR : AVANZA EL CURSOR GANADOR A SU
143100      *    SIGUIENTE REGISTRO; SI LLEGA A EOF, LO RETIRA (CIERRA SU
143200      *    ARCHIVO Y BAJA WS-CURSORES-ACTIVOS).
143300       3300-AVANZAR-CURSOR-I.
143400
143500           EVALUATE WS-IDX-MENOR
143600              WHEN 1
143700                 PERFORM 3121-LEER-CHK1-I THRU 3121-LEER-CHK1-F
143800              WHEN 2
143900                 PERFORM 3122-LEER-CHK2-I THRU 3122-LEER-CHK2-F
144000              WHEN 3
144100                 PERFORM 3123-LEER-CHK3-I THRU 3123-LEER-CHK3-F
144200              WHEN 4
144300                 PERFORM 3124-LEER-CHK4-I THRU 3124-LEER-CHK4-F
144400              WHEN 5
144500                 PERFORM 3125-LEER-CHK5-I THRU 3125-LEER-CHK5-F
144600              WHEN 6
144700                 PERFORM 3126-LEER-CHK6-I THRU 3126-LEER-CHK6-F
144800              WHEN 7
144900                 PERFORM 3127-LEER-CHK7-I THRU 3127-LEER-CHK7-F
145000              WHEN 8
145100                 PERFORM 3128-LEER-CHK8-I THRU 3128-LEER-CHK8-F
145200              WHEN 9
145300                 PERFORM 3129-LEER-ACUM-I THRU 3129-LEER-ACUM-F
145400           END-EVALUATE
145500
145600           IF CURSOR-FIN-SI (WS-IDX-MENOR) THEN
145700              SUBTRACT 1 FROM WS-CURSORES-ACTIVOS
145800              PERFORM 3310-CERRAR-CURSOR-I THRU 3310-CERRAR-CURSOR-F
145900           END-IF.
146000
146100       3300-AVANZAR-CURSOR-F. EXIT.
146200*
146300       3310-CERRAR-CURSOR-I.
146400
146500           EVALUATE WS-IDX-MENOR
146600              WHEN 1  CLOSE ARCH-CHK1
146700              WHEN 2  CLOSE ARCH-CHK2
146800              WHEN 3  CLOSE ARCH-CHK3
146900              WHEN 4  CLOSE ARCH-CHK4
147000              WHEN 5  CLOSE ARCH-CHK5
147100              WHEN 6  CLOSE ARCH-CHK6
147200              WHEN 7  CLOSE ARCH-CHK7
147300              WHEN 8  CLOSE ARCH-CHK8
147400              WHEN 9
147500                 EVALUATE WS-IDX-ACUM-LEE
147600                    WHEN 1  CLOSE ARCH-ACUM1
147700                    WHEN 2  CLOSE ARCH-ACUM2
147800                 END-EVALUATE
147900           END-EVALUATE.
148000
148100       3310-CERRAR-CURSOR-F. EXIT.
148200*
148300      *----------------------------------------------------------------
148400      *    3400-FUSIONAR : UNA ITERACION DEL MERGE DE K VIAS: ELIGE
148500      *    EL CURSOR MENOR, LO ESCRIBE EN EL DESTINO DEL LOTE (3450)
148600      *    Y LO AVANZA. TERMINA CUANDO NO QUEDAN CURSORES ACTIVOS.
148700       3400-FUSIONAR-I.
148800
148900           IF WS-CURSORES-ACTIVOS = ZEROS THEN
149000              SET WS-FIN-FUSION TO TRUE
149100           ELSE
149200              PERFORM 3200-SELECC-MENOR-I THRU 3200-SELECC-MENOR-F
149300              PERFORM 3450-ESCRIBIR-FUSION-I THRU 3450-ESCRIBIR-FUSION-F
149400              IF WS-HUBO-ERROR THEN
149500                 SET WS-FIN-FUSION TO TRUE
149600              ELSE
149700                 PERFORM 3300-AVANZAR-CURSOR-I THRU
149800                         3300-AVANZAR-CURSOR-F
149900              END-IF
150000           END-IF.
150100
150200       3400-FUSIONAR-F. EXIT.
150300*
150400       3450-ESCRIBIR-FUSION-I.
150500
150600           IF WS-LOTE-ES-FINAL THEN
150700              MOVE CURSOR-VALOR (WS-IDX-MENOR) TO ORD-VALOR
150800              WRITE REG-ORDEN
150900              IF FS-ORDEN IS NOT EQUAL '00' THEN
151000                 DISPLAY '* ERROR EN WRITE ORDEN = ' FS-ORDEN
151100                 SET WS-HUBO-ERROR TO TRUE
151200              END-IF
151300           ELSE
151400              EVALUATE WS-IDX-ACUM-ESCRIBE
151500                 WHEN 1
151600                    MOVE CURSOR-VALOR (WS-IDX-MENOR) TO ACU1-VALOR
151700                    WRITE REG-ACUM1
151800                    IF FS-ACUM1 IS NOT EQUAL '00' THEN
151900                       DISPLAY '* ERROR EN WRITE ACUM1 = ' FS-ACUM1
152000                       SET WS-HUBO-ERROR TO TRUE
152100                    END-IF
152200                 WHEN 2
152300                    MOVE CURSOR-VALOR (WS-IDX-MENOR) TO ACU2-VALOR
152400                    WRITE REG-ACUM2
152500                    IF FS-ACUM2 IS NOT EQUAL '00' THEN
152600                       DISPLAY '* ERROR EN WRITE ACUM2 = ' FS-ACUM2
152700                       SET WS-HUBO-ERROR TO TRUE
152800                    END-IF
152900              END-EVALUATE
153000           END-IF.
153100
153200       3450-ESCRIBIR-FUSION-F. EXIT.
153300*
153400       3900-ORDEN-VACIO-I.
153500
153600*    SI LA ENTRADA LLEGO VACIA NUNCA SE CREO UN CHUNK NI SE
153700*    DISPARO UNA FUSION DE LOTE; SE ABRE Y CIERRA ARCH-ORDEN
153800*    VACIO PARA QUE 4000-DUPLIC-INICIO LO ENCUENTRE TAL COMO
153900*    LO ESPERA (REQ-0533).
154000           OPEN OUTPUT ARCH-ORDEN
154100           IF FS-ORDEN IS NOT EQUAL '00' THEN
154200              DISPLAY '* ERROR EN OPEN ORDEN = ' FS-ORDEN
154300              SET WS-HUBO-ERROR TO TRUE
154400           END-IF
154500           CLOSE ARCH-ORDEN.
154600
154700       3900-ORDEN-VACIO-F. EXIT.
154800*
154900      *----------------------------------------------------------------
155000      *    4000-DUPLIC-INICIO : ABRE EL ARCHIVO ORDENADO Y LEE EL
155100      *    PRIMER REGISTRO (PREV). SI EL ARCHIVO ESTA VACIO, NO HAY
155200      *    DUPLICADOS Y SE TERMINA ESTA FASE DE INMEDIATO.
155300       4000-DUPLIC-INICIO-I.
155400
155500           SET WS-NO-FIN-LECT-ORD TO TRUE
155600           OPEN INPUT ARCH-ORDEN
155700           IF FS-ORDEN IS NOT EQUAL '00' THEN
155800              DISPLAY '* ERROR EN OPEN ORDEN (DUPLIC) = ' FS-ORDEN
155900              SET WS-HUBO-ERROR TO TRUE
156000              SET WS-FIN-DUPLIC TO TRUE
156100           ELSE
156200              SET ORDEN-ABIERTA-DUP TO TRUE
156300              PERFORM 4100-LEER-ORD-I THRU 4100-LEER-ORD-F
156400              IF WS-FIN-LECT-ORD THEN
156500                 SET WS-FIN-DUPLIC TO TRUE
156600                 DISPLAY '* ARCHIVO ORDENADO VACIO - SIN DUPLICADOS'
156700              ELSE
156800                 MOVE ORD-VALOR TO WS-PREV-VALOR
156900                 SET WS-DUP-NO-REPORTADO TO TRUE
157000              END-IF
157100           END-IF.
157200
157300       4000-DUPLIC-INICIO-F. EXIT.
157400*
157500      *----------------------------------------------------------------
157600       4100-LEER-ORD-I.
157700
157800           READ ARCH-ORDEN
157900              AT END
158000                 SET WS-FIN-LECT-ORD TO TRUE
158100              NOT AT END
158200                 CONTINUE
158300           END-READ.
158400
158500       4100-LEER-ORD-F. EXIT.
158600*
158700      *----------------------------------------------------------------
158800      *    4200-DUPLIC-PROCESO : COMPARA CADA REGISTRO (NEXT) CON
158900      *    EL ANTERIOR (PREV); COMO LA ENTRADA YA ESTA ORDENADA,
159000      *    LOS DUPLICADOS SON SIEMPRE ADYACENTES.
159100       4200-DUPLIC-PROCESO-I.
159200
159300           PERFORM 4100-LEER-ORD-I THRU 4100-LEER-ORD-F
159400
159500           IF WS-FIN-LECT-ORD THEN
159600              SET WS-FIN-DUPLIC TO TRUE
159700           ELSE
159800              IF ORD-VALOR = WS-PREV-VALOR THEN
159900                 IF WS-DUP-NO-REPORTADO THEN
160000                    PERFORM 4300-REPORTAR-DUP-I THRU
160100                            4300-REPORTAR-DUP-F
160200                    SET WS-DUP-YA-REPORTADO TO TRUE
160300                 END-IF
160400              ELSE
160500                 SET WS-DUP-NO-REPORTADO TO TRUE
160600              END-IF
160700              MOVE ORD-VALOR TO WS-PREV-VALOR
160800           END-IF.
160900
161000       4200-DUPLIC-PROCESO-F. EXIT.
161100*
161200      *----------------------------------------------------------------
161300      *    4300-REPORTAR-DUP : REPORTA UN VALOR DUPLICADO UNA SOLA
161400      *    VEZ (DISPLAY + REGISTRO EN ARCH-SALIDA).
161500       4300-REPORTAR-DUP-I.
161600
161700           ADD 1 TO WS-CONT-DUPLICADOS
161800           MOVE WS-PREV-VALOR TO WS-PREV-PRINT
161900           DISPLAY 'Duplicate number found: ' WS-PREV-PRINT
162000
162100           MOVE WS-PREV-VALOR TO SAL-VALOR
162200           WRITE REG-SALIDA
162300           IF FS-SALIDA IS NOT EQUAL '00' THEN
162400              DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SALIDA
162500              SET WS-HUBO-ERROR TO TRUE
162600           END-IF.
162700
162800       4300-REPORTAR-DUP-F. EXIT.
162900*
163000      *----------------------------------------------------------------
163100      *    9999-FINAL : CIERRA LO QUE HAYA QUEDADO ABIERTO Y MUESTRA
163200      *    EL TOTAL GENERAL DE DUPLICADOS DETECTADOS.
163300       9999-FINAL-I.
163400
163500           IF ORDEN-ABIERTA-DUP THEN
163600              CLOSE ARCH-ORDEN
163700           END-IF
163800
163900           IF SALIDA-ABIERTA THEN
164000              CLOSE ARCH-SALIDA
164100              IF FS-SALIDA IS NOT EQUAL '00' THEN
164200                 DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SALIDA
164300                 MOVE 9999 TO RETURN-CODE
164400              END-IF
164500           END-IF
164600
164700           MOVE WS-CONT-DUPLICADOS TO WS-CONT-DUP-PRINT
164800
164900           DISPLAY ' '
165000           DISPLAY '=================================================='
165100           DISPLAY 'CANTIDAD DE NUMEROS DUPLICADOS DETECTADOS: '
165200                    WS-CONT-DUP-PRINT
165300           DISPLAY '=================================================='.
165400
165500       9999-FINAL-F. EXIT.
