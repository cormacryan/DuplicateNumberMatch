000100****************************************************************
000200*    NUMREG                                                    *
000300*    LAYOUT NUMERO DE ENTRADA / TRABAJO                        *
000400*    LARGO REGISTRO = 10 BYTES                                 *
000500****************************************************************
000600*    ESTE LAYOUT ES COMUN A LOS CUATRO TIPOS DE ARCHIVO QUE
000700*    USA PGMDUPNU (ENTRADA, CHUNK, ORDENADO Y SALIDA).  SE
000800*    MANTIENE COMO COPY DE REFERENCIA Y SE TRASLADA A MANO
000900*    A CADA PROGRAMA QUE LO NECESITA, SEGUN LA COSTUMBRE
001000*    DEL AREA (VER CORTE, NOVECLI, CPCLIENS).
001100*
001200*    POSICION RELATIVA (1:7)  VALOR DEL NUMERO
001300*    POSICION RELATIVA (8:3)  FILLER PARA USO FUTURO
001400 01  WS-REG-NUMERO.
001500     03  REG-NUM-VALOR       PIC 9(07)    VALUE ZEROS.
001600     03  REG-NUM-ALFA REDEFINES REG-NUM-VALOR
001700                             PIC X(07).
001800     03  FILLER              PIC X(03)    VALUE SPACES.
