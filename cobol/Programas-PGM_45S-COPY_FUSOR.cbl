000100****************************************************************
000200*    FUSOR                                                    *
000300*    TABLA DE CURSORES DE FUSION (K-WAY MERGE)                 *
000400*    UNA ENTRADA POR ARCHIVO DE PARTICION ABIERTO, MAS UNA     *
000500*    PARA EL ACUMULADO DE LOTES ANTERIORES                     *
000600****************************************************************
000700*    CADA ENTRADA GUARDA EL VALOR DEL REGISTRO ACTUAL DE UN
000800*    ARCHIVO DDCHK01-DDCHK08 Y UN INDICADOR DE FIN DE ARCHIVO.
000900*    LA ENTRADA 9 ES EL CURSOR DEL ARCHIVO ACUMULADOR DDACUM1/
001000*    DDACUM2 (REQ-0533: FUSION POR LOTES DE HASTA 8 CHUNKS).
001100*    SE RELLENA EN 3100-ABRIR-CHUNKS/3150-ABRIR-ACUM-LEE Y SE
001200*    CONSULTA/AVANZA EN 3200-SELECC-MENOR Y 3300-AVANZAR-
001300*    CURSOR DE PGMDUPNU.
001400*    REFERENCIA: EL MISMO PATRON OCCURS+88 DE WS-REG-SUCURSAL
001500*    (CORTE) Y DE LA TABLA DCLGEN DE TBCURCTA.
001600*
001700 01  WS-TABLA-CURSOR-FUSION.
001800     05  WS-CURSOR-ENTRADA OCCURS 9 TIMES
001900                           INDEXED BY WS-IDX-CURSOR.
002000         10  CURSOR-VALOR        PIC 9(07)  VALUE ZEROS.
002100         10  CURSOR-VALOR-ALFA REDEFINES CURSOR-VALOR
002200                                 PIC X(07).
002300         10  CURSOR-FIN          PIC X      VALUE 'N'.
002400             88  CURSOR-FIN-SI              VALUE 'S'.
002500             88  CURSOR-FIN-NO              VALUE 'N'.
002600         10  FILLER              PIC X(02)  VALUE SPACES.
